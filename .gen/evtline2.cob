000100****************************************************************          
000200*                                                                *        
000300*    COPYLIB-EVTLINE                                            *         
000400*    Test-event log line image and line-scan work area.         *         
000500*                                                                *        
000600*    Shared by TRGAGR1 (reads TEST-EVENTS) and TRGGEN1 (writes  *         
000700*    GENERATED-EVENTS).  One physical record is one line of the *         
000800*    regression-harness event log:                              *         
000900*        testStarted id="nnnnnnnnn" name="..."                  *         
001000*        testFinished id="nnnnnnnnn" duration="nnnnnnn"          *        
001100*                      result=OK/FAIL [ error="..." ]            *        
001200*    Whitespace around each = sign is not significant -- the    *         
001300*    quoted fields are pulled out by UNSTRING on the quote mark, *        
001400*    which does not care how the keyword and = are spaced.      *         
001500*                                                                *        
001600*    Any other line shape is an omitted line (see TRGAGR1        *        
001700*    paragraph 2100-CLASSIFY-LINE).                              *        
001800*                                                                *        
001900****************************************************************          
002000*                                                                         
002100 01  EL-EVENT-LINE-AREA.                                                  
002200     05  EL-EVENT-LINE               PIC X(200).                          
002300     05  FILLER                      PIC X(50)  VALUE SPACES.             
002400*                                                                         
002500*    Byte-at-a-time view of the line, kept for paragraphs that            
002600*    need to test or set a single position without disturbing             
002700*    the rest of the buffer.                                              
002800*                                                                         
002900 01  EL-EVENT-LINE-CHARS REDEFINES EL-EVENT-LINE-AREA.                    
003000     05  EL-CHAR                     PIC X       OCCURS 200 TIMES.        
003100     05  FILLER                      PIC X(50).                           
003200*                                                                         
003300*    Fixed-column documentation view of a testStarted line -- the         
003400*    id and name are variable-length once written, so TRGGEN1             
003500*    builds the actual output with STRING rather than MOVEing             
003600*    into these fields; kept here as the layout of record.                
003700*                                                                         
003800 01  EL-STARTED-LINE REDEFINES EL-EVENT-LINE-AREA.                        
003900     05  EL-ST-LIT-1              PIC X(16)    VALUE                      
004000             'testStarted id="'.                                          
004100     05  EL-ST-ID                 PIC 9(9).                               
004200     05  EL-ST-LIT-2              PIC X(8)     VALUE                      
004300             '" name="'.                                                  
004400     05  EL-ST-NAME               PIC X(50).                              
004500     05  EL-ST-LIT-3              PIC X(1)     VALUE                      
004600             '"'.                                                         
004700     05  FILLER                      PIC X(166).                          
004800*                                                                         
004900*    Fixed-column documentation view of a testFinished line -- as         
005000*    with EL-STARTED-LINE, TRGGEN1 builds the real output with            
005100*    STRING; the error attribute is present only on some FAIL             
005200*    lines, so this fixed shape is reference only, not built-on.          
005300*                                                                         
005400 01  EL-FINISHED-LINE REDEFINES EL-EVENT-LINE-AREA.                       
005500     05  EL-FI-LIT-1              PIC X(17)    VALUE                      
005600             'testFinished id="'.                                         
005700     05  EL-FI-ID                 PIC 9(9).                               
005800     05  EL-FI-LIT-2              PIC X(12)    VALUE                      
005900             '" duration="'.                                              
006000     05  EL-FI-DURATION           PIC 9(7).                               
006100     05  EL-FI-LIT-3              PIC X(9)     VALUE                      
006200             '" result='.                                                 
006300     05  EL-FI-RESULT             PIC X(4).                               
006400     05  EL-FI-LIT-4              PIC X(8)     VALUE                      
006500             ' error="'.                                                  
006600     05  EL-FI-ERROR-MSG          PIC X(100).                             
006700     05  EL-FI-LIT-5              PIC X(1)     VALUE                      
006800             '"'.                                                         
006900     05  FILLER                      PIC X(83).                           
007000*                                                                         
007100 01  EL-LINE-LENGTH-WORK.                                                 
007200     05  EL-LINE-LEN                 PIC 9(3)   COMP.                     
007300     05  FILLER                      PIC X(1).                            
007400*                                                                         
007500*    Scratch fields filled in by the UNSTRING scans in TRGAGR1            
007600*    2200-PROCESS-STARTED-LINE / 2300-PROCESS-FINISHED-LINE.  The         
007700*    two ID/duration fields are JUSTIFIED RIGHT so a short value          
007800*    lands digit-adjacent with leading spaces, ready for the              
007900*    INSPECT ... REPLACING LEADING SPACE BY ZERO that makes the           
008000*    text safe to MOVE into a numeric field.                              
008100*                                                                         
008200 01  EL-PARSE-WORK.                                                       
008300     05  EL-SCAN-PTR                 PIC 9(3)   COMP.                     
008400     05  EL-SPACE-COUNT              PIC 9(3)   COMP.                     
008500     05  EL-JUNK-1                   PIC X(30).                           
008600     05  EL-JUNK-2                   PIC X(30).                           
008700     05  EL-JUNK-3                   PIC X(10).                           
008800     05  EL-WORK-ID-TEXT             PIC X(9)   JUSTIFIED RIGHT.          
008900     05  EL-WORK-NAME-TEXT           PIC X(50).                           
009000     05  EL-WORK-DURATION-TEXT       PIC X(7)   JUSTIFIED RIGHT.          
009100     05  EL-WORK-RESULT-SCAN         PIC X(30).                           
009200     05  EL-WORK-RESULT-RAW          PIC X(30).                           
009300     05  EL-WORK-RESULT-TEXT         PIC X(10).                           
009400     05  EL-WORK-ERROR-TEXT          PIC X(100).                          
009500     05  EL-WORK-ERROR-ATTR-SW       PIC X(1)   VALUE 'N'.                
009600         88  EL-WORK-ERROR-PRESENT               VALUE 'Y'.               
009700         88  EL-WORK-ERROR-ABSENT                VALUE 'N'.               
009800     05  EL-LINE-SHAPE-SW            PIC X(1)   VALUE SPACE.              
009900         88  EL-LINE-IS-STARTED                  VALUE 'S'.               
010000         88  EL-LINE-IS-FINISHED                 VALUE 'F'.               
010100         88  EL-LINE-IS-OMITTED                  VALUE 'O'.               
010200     05  FILLER                      PIC X(20).                           
