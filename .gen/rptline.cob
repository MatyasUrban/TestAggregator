000100****************************************************************          
000200*                                                                *        
000300*    COPYLIB-RPTLINE                                            *         
000400*    REPORT-FILE print-line images, 80 characters each, no     *          
000500*    column headings and no control breaks -- a straight line  *          
000600*    listing of the run's statistics.                          *          
000700*                                                                *        
000800*    TRGAGR1 4100-EDIT-ZERO-REPORT uses RL-NO-TESTS-LINE and    *         
000900*    RL-OMITTED-LINES-LINE only.  4200-EDIT-FULL-REPORT uses    *         
001000*    the other eight in the order declared below.               *         
001100****************************************************************          
001200*                                                                         
001300 01  RL-TOTAL-TESTS-LINE.                                                 
001400     05  FILLER                PIC X(23)        VALUE                     
001500             'Total number of tests: '.                                   
001600     05  RL-TOTAL-TESTS        PIC ZZZZZZZZ9.                             
001700     05  FILLER                PIC X(48) VALUE SPACES.                    
001800*                                                                         
001900 01  RL-SUCCESSFUL-TESTS-LINE.                                            
002000     05  FILLER                PIC X(28)        VALUE                     
002100             'Number of successful tests: '.                              
002200     05  RL-SUCCESSFUL-TESTS   PIC ZZZZZZZZ9.                             
002300     05  FILLER                PIC X(43) VALUE SPACES.                    
002400*                                                                         
002500 01  RL-FAILED-TESTS-LINE.                                                
002600     05  FILLER                PIC X(24)        VALUE                     
002700             'Number of failed tests: '.                                  
002800     05  RL-FAILED-TESTS       PIC ZZZZZZZZ9.                             
002900     05  FILLER                PIC X(47) VALUE SPACES.                    
003000*                                                                         
003100 01  RL-TESTS-WITH-ERROR-LINE.                                            
003200     05  FILLER                PIC X(36)        VALUE                     
003300             'Number of failed tests with errors: '.                      
003400     05  RL-TESTS-WITH-ERROR   PIC ZZZZZZZZ9.                             
003500     05  FILLER                PIC X(35) VALUE SPACES.                    
003600*                                                                         
003700 01  RL-PASS-RATE-LINE.                                                   
003800     05  FILLER                PIC X(11)        VALUE                     
003900             'Pass rate: '.                                               
004000     05  RL-PASS-RATE-PCT      PIC ZZ9.99.                                
004100     05  FILLER                PIC X(1)   VALUE '%'.                      
004200     05  FILLER                PIC X(62) VALUE SPACES.                    
004300*                                                                         
004400 01  RL-AVG-DURATION-LINE.                                                
004500     05  FILLER                PIC X(23)        VALUE                     
004600             'Average test duration: '.                                   
004700     05  RL-AVG-DURATION-MS    PIC ZZZZZZZZ9.99.                          
004800     05  FILLER                PIC X(3)         VALUE                     
004900             ' ms'.                                                       
005000     05  FILLER                PIC X(42) VALUE SPACES.                    
005100*                                                                         
005200 01  RL-TOTAL-DURATION-LINE.                                              
005300     05  FILLER                PIC X(37)        VALUE                     
005400             'Total duration of running all tests: '.                     
005500     05  RL-TOTAL-DURATION-MS  PIC ZZZZZZZZ9.99.                          
005600     05  FILLER                PIC X(3)         VALUE                     
005700             ' ms'.                                                       
005800     05  FILLER                PIC X(28) VALUE SPACES.                    
005900*                                                                         
006000 01  RL-OMITTED-LINES-LINE.                                               
006100     05  FILLER                PIC X(25)        VALUE                     
006200             'Number of omitted lines: '.                                 
006300     05  RL-OMITTED-LINES      PIC ZZZZZZZZ9.                             
006400     05  FILLER                PIC X(46) VALUE SPACES.                    
006500*                                                                         
006600 01  RL-NO-TESTS-LINE.                                                    
006700     05  FILLER                PIC X(22)        VALUE                     
006800             'No tests to aggregate.'.                                    
006900     05  FILLER                PIC X(58) VALUE SPACES.                    
007000*                                                                         
007100*    Internal pass-rate ratio (0..1, 4 decimal places), passed            
007200*    back to the caller alongside the printed percentage; it              
007300*    never appears on the report itself.                                  
007400*                                                                         
007500 01  RL-PASS-RATIO-WORK.                                                  
007600     05  RL-PASS-RATIO               PIC 9V9999.                          
007700     05  FILLER                      PIC X(1).                            
