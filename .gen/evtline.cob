000100****************************************************************          
000200*                                                                *        
000300*    COPYLIB-EVTLINE                                            *         
000400*    Test-event log line image and line-scan work area.         *         
000500*                                                                *        
000600*    Shared by TRGAGR1 (reads TEST-EVENTS) and TRGGEN1 (writes  *         
000700*    GENERATED-EVENTS).  One physical record is one line of the *         
000800*    regression-harness event log:                              *         
000900*        testStarted  id="nnnnnnnnn" name="..."                 *         
001000*        testFinished id="nnnnnnnnn" duration="nnnnnnn"         *         
001100*                      result=OK/FAIL [ error="..." ]            *        
001200*    Any other line shape is an omitted line (see TRGAGR1        *        
001300*    paragraph 2100-CLASSIFY-LINE).                              *        
001400*                                                                *        
001500****************************************************************          
001600*                                                                         
001700 01  EL-EVENT-LINE-AREA.                                                  
001800     05  EL-EVENT-LINE               PIC X(200).                          
001900     05  FILLER                      PIC X(50)  VALUE SPACES.             
002000*                                                                         
002100*    Byte-at-a-time view of the line, used to hunt for the first          
002200*    non-blank character and for the '=' / '"' delimiters that            
002300*    COBOL85 on this system has no INTRINSIC FUNCTION to locate.          
002400*                                                                         
002500 01  EL-EVENT-LINE-CHARS REDEFINES EL-EVENT-LINE-AREA.                    
002600     05  EL-CHAR                     PIC X       OCCURS 200 TIMES.        
002700     05  FILLER                      PIC X(50).                           
002800*                                                                         
002900*    Fixed-column view of a well-formed testStarted line, used by         
003000*    TRGGEN1 to build a line by MOVE instead of STRING.  The three        
003100*    literal slices carry their own VALUE and are never touched           
003200*    again once the record area is loaded.                                
003300*                                                                         
003400 01  EL-STARTED-LINE REDEFINES EL-EVENT-LINE-AREA.                        
003500     05  EL-ST-LIT-1                 PIC X(17)  VALUE                     
003600             'testStarted id="'.                                          
003700     05  EL-ST-ID                    PIC 9(9).                            
003800     05  EL-ST-LIT-2                 PIC X(8)   VALUE                     
003900             '" name="'.                                                  
004000     05  EL-ST-NAME                  PIC X(50).                           
004100     05  EL-ST-LIT-3                 PIC X(1)   VALUE '"'.                
004200     05  FILLER                      PIC X(165).                          
004300*                                                                         
004400 01  EL-LINE-LENGTH-WORK.                                                 
004500     05  EL-LINE-LEN                 PIC 9(3)   COMP.                     
004600     05  FILLER                      PIC X(1).                            
004700*                                                                         
004800*    Scratch fields filled in by the UNSTRING/INSPECT scan in             
004900*    TRGAGR1 2100-CLASSIFY-LINE.  Kept in X form until the caller         
005000*    knows which shape matched, then MOVEd into numeric fields --         
005100*    this is deliberate, a numeric MOVE of a non-digit scrap would        
005200*    abend on this compiler's runtime checking.                           
005300*                                                                         
005400 01  EL-PARSE-WORK.                                                       
005500     05  EL-SCAN-PTR                 PIC 9(3)   COMP.                     
005600     05  EL-EQUALS-PTR               PIC 9(3)   COMP.                     
005700     05  EL-QUOTE-PTR-1              PIC 9(3)   COMP.                     
005800     05  EL-QUOTE-PTR-2              PIC 9(3)   COMP.                     
005900     05  EL-WORK-ID-TEXT             PIC X(9).                            
006000     05  EL-WORK-ID-NUMERIC-SW       PIC X(1)   VALUE 'Y'.                
006100         88  EL-WORK-ID-IS-NUMERIC              VALUE 'Y'.                
006200         88  EL-WORK-ID-NOT-NUMERIC             VALUE 'N'.                
006300     05  EL-WORK-NAME-TEXT           PIC X(50).                           
006400     05  EL-WORK-DURATION-TEXT       PIC X(7).                            
006500     05  EL-WORK-RESULT-TEXT         PIC X(10).                           
006600     05  EL-WORK-ERROR-TEXT          PIC X(100).                          
006700     05  EL-WORK-ERROR-ATTR-SW       PIC X(1)   VALUE 'N'.                
006800         88  EL-WORK-ERROR-PRESENT               VALUE 'Y'.               
006900         88  EL-WORK-ERROR-ABSENT                VALUE 'N'.               
007000     05  EL-LINE-SHAPE-SW            PIC X(1)   VALUE SPACE.              
007100         88  EL-LINE-IS-STARTED                  VALUE 'S'.               
007200         88  EL-LINE-IS-FINISHED                 VALUE 'F'.               
007300         88  EL-LINE-IS-OMITTED                  VALUE 'O'.               
007400     05  FILLER                      PIC X(20).                           
