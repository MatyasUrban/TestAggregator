000100 IDENTIFICATION DIVISION.                                                 
000200*c+                                                                       
000300 PROGRAM-ID.     TRGAGR1.                                                 
000400 AUTHOR.         rdyer.                                                   
000500 INSTALLATION.   Tandem Languages and Tools QA Section.                   
000600 DATE-WRITTEN.   14 03 1988.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       Tandem internal use only.                                
000900*                                                                         
001000* PURPOSE: Read the nightly regression harness event log                  
001100*          (TEST-EVENTS) and produce the pass/fail statistics             
001200*          report (REPORT) that used to be hand-tallied off the           
001300*          SCB0xxx/COD3xxx/NTSTxx job-log printouts.  Every               
001400*          testStarted line opens a table entry; the matching             
001500*          testFinished line posts the duration, the OK/FAIL              
001600*          result and whether an error message rode along.  A             
001700*          testStarted line with no matching testFinished line            
001800*          is a case that never came back from the CALL --                
001900*          counted as an omitted line, not as a test.                     
002000* TPR #: Q0000341                                                         
002100* ASSOCIATED FILES:  TEST-EVENTS (in), REPORT (out).                      
002200* LOCAL & GLOBAL PARAMETERS: none, both files are fixed names.            
002300* EXECUTION THREADS: Historic(Normal)                                     
002400* COMPILATION INSTRUCTIONS: PORT, no special directives needed.           
002500* EXECUTION INSTRUCTIONS: RUN TRGAGR1 after the harness closes            
002600*                    TEST-EVENTS.                                         
002700* CLEANUP: none.                                                          
002800*                                                                         
002900* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE             
003000*----------------------------------------------------------------         
003100* rdyer                   | 03/14/88 | original coding, Q0000341          
003200* rdyer                   | 04/02/88 | test-with-error rule was   CHG0001 
003300*                         |          | counting omitted lines as  CHG0001 
003400*                         |          | errors, fixed              CHG0001 
003500* gauravb                 | 11/19/91 | added average-duration     CHG0055 
003600*                         |          | line to full report per    CHG0055 
003700*                         |          | QA request                 CHG0055 
003800* smehta                  | 02/08/93 | pass-rate now rounds       CHG0071 
003900*                         |          | instead of truncating,     CHG0071 
004000*                         |          | matched to NTST22          CHG0071 
004100* dpatel                  | 06/30/94 | table bumped 2000 to       CHG0098 
004200*                         |          | 5000 entries, C30USRA      CHG0098 
004300*                         |          | suite alone overran it     CHG0098 
004400* jkeller                 | 01/06/99 | Y2K -- DATE-COMPILED       CHG0140 
004500*                         |          | display widened, no date   CHG0140 
004600*                         |          | math here used a 2-digit   CHG0140 
004700*                         |          | year                       CHG0140 
004800* jkeller                 | 03/22/99 | zero-test report line      CHG0142 
004900*                         |          | wording matched to the     CHG0142 
005000*                         |          | harness's own message      CHG0142 
005100* tnguyen                 | 08/14/01 | added WS-LINES-READ-COUNT  CHG0155 
005200*                         |          | trace, ops wanted a raw    CHG0155 
005300*                         |          | physical read count to     CHG0155 
005400*                         |          | reconcile against a wc -l  CHG0155 
005500*                         |          | sanity check on the log    CHG0155 
005600* tnguyen                 | 08/28/01 | tests-with-error was only  CHG0157 
005700*                         |          | counted on FAIL entries,   CHG0157 
005800*                         |          | missed error= on a result= CHG0157 
005900*                         |          | OK line; also bounded the  CHG0157 
006000*                         |          | test-id SEARCH on the      CHG0157 
006100*                         |          | entry count instead of the CHG0157 
006200*                         |          | full 5000-slot table       CHG0157 
006300*c-                                                                       
006400                                                                          
006500 ENVIRONMENT DIVISION.                                                    
006600                                                                          
006700 CONFIGURATION SECTION.                                                   
006800 SOURCE-COMPUTER. Tandem Nonstop System.                                  
006900 OBJECT-COMPUTER. Tandem Nonstop System.                                  
007000 SPECIAL-NAMES. CONSOLE IS CONSOLE                                        
007100                C01 IS TOP-OF-FORM.                                       
007200                                                                          
007300 INPUT-OUTPUT SECTION.                                                    
007400 FILE-CONTROL.                                                            
007500     SELECT TEST-EVENTS-FILE ASSIGN TO "TEST-EVENTS"                      
007600         ORGANIZATION IS LINE SEQUENTIAL                                  
007700         FILE STATUS IS WS-EVT-STATUS.                                    
007800     SELECT REPORT-FILE ASSIGN TO "REPORT"                                
007900         ORGANIZATION IS LINE SEQUENTIAL                                  
008000         FILE STATUS IS WS-RPT-STATUS.                                    
008100                                                                          
008200 DATA DIVISION.                                                           
008300 FILE SECTION.                                                            
008400*                                                                         
008500 FD  TEST-EVENTS-FILE.                                                    
008600 01  TEST-EVENTS-RECORD          PIC X(200).                              
008700*                                                                         
008800 FD  REPORT-FILE.                                                         
008900 01  REPORT-RECORD               PIC X(80).                               
009000*                                                                         
009100 WORKING-STORAGE SECTION.                                                 
009200*                                                                         
009300* 8/14/01 tnguyen -- standalone read counter, not folded into any CHG0155 
009400* 01 group since it belongs to the whole run, not one file's      CHG0155 
009500* status; traced out in 9000-CLOSE-FILES.                         CHG0155 
009600*                                                                         
009700 77  WS-LINES-READ-COUNT         PIC 9(9)   COMP VALUE ZERO.              
009800*                                                                         
009900* File-status work, one 2-position group per file, 88-levels the          
010000* section has used since the TPRT3S2/TPRTSRV print-server work.           
010100*                                                                         
010200 01  WS-FILE-STATUS-WORK.                                                 
010300     05  WS-EVT-STATUS           PIC X(2).                                
010400         88  WS-EVT-OK                     VALUE "00".                    
010500         88  WS-EVT-EOF                    VALUE "10".                    
010600     05  WS-RPT-STATUS           PIC X(2).                                
010700         88  WS-RPT-OK                     VALUE "00".                    
010800     05  WS-EVT-EOF-SW           PIC X(1)  VALUE "N".                     
010900         88  WS-NO-MORE-EVENTS             VALUE "Y".                     
011000     05  FILLER                  PIC X(10).                               
011100*                                                                         
011200?NOLIST                                                                   
011300     COPY copylib-evtline IN TRGLIB.                                      
011400     COPY copylib-evtrec  IN TRGLIB.                                      
011500     COPY copylib-rptline IN TRGLIB.                                      
011600?LIST                                                                     
011700*                                                                         
011800* Working accumulators for 3000/4000.  Every counter and                  
011900* subscript in this program is COMP, per section convention on            
012000* the C30USRA/COD3xxx counters.                                           
012100*                                                                         
012200 01  WS-COUNTERS.                                                         
012300     05  WS-TOTAL-TESTS           PIC 9(9)   COMP VALUE ZERO.             
012400     05  WS-SUCCESSFUL-TESTS      PIC 9(9)   COMP VALUE ZERO.             
012500     05  WS-FAILED-TESTS          PIC 9(9)   COMP VALUE ZERO.             
012600     05  WS-TESTS-WITH-ERROR      PIC 9(9)   COMP VALUE ZERO.             
012700     05  WS-OMITTED-LINES         PIC 9(9)   COMP VALUE ZERO.             
012800     05  WS-TOTAL-DURATION-MS     PIC 9(9)   COMP VALUE ZERO.             
012900     05  WS-STARTED-ONLY-COUNT    PIC 9(9)   COMP VALUE ZERO.             
013000     05  WS-FOUND-SW              PIC X(1)   VALUE "N".                   
013100         88  WS-ENTRY-FOUND                  VALUE "Y".                   
013200     05  FILLER                   PIC X(10).                              
013300*                                                                         
013400 01  WS-REPORT-EDIT-WORK.                                                 
013500     05  WS-PASS-RATE-RATIO       PIC S9V9(4) COMP-3 VALUE ZERO.          
013600     05  WS-AVG-DURATION-MS       PIC S9(9)V99 COMP-3 VALUE ZERO.         
013700     05  FILLER                   PIC X(10).                              
013800*                                                                         
013900 PROCEDURE DIVISION.                                                      
014000*                                                                         
014100 main SECTION.                                                            
014200*    2/8/93 smehta -- summarize now runs before the report is             
014300*    edited, so a zero-entry table takes the short path without           
014400*    touching any of the divide-by-count fields.                  CHG0071 
014500     PERFORM 1000-OPEN-FILES                                              
014600     PERFORM 2000-READ-EVENT-FILE THRU 2900-READ-EVENT-FILE-EXIT          
014700         UNTIL WS-NO-MORE-EVENTS                                          
014800     PERFORM 3000-SUMMARIZE-TABLE THRU 3900-SUMMARIZE-TABLE-EXIT          
014900     PERFORM 4000-PRODUCE-REPORT THRU 4900-PRODUCE-REPORT-EXIT            
015000     PERFORM 9000-CLOSE-FILES                                             
015100     STOP RUN                                                             
015200 .                                                                        
015300*                                                                         
015400 1000-OPEN-FILES SECTION.                                                 
015500     OPEN INPUT TEST-EVENTS-FILE                                          
015600     OPEN OUTPUT REPORT-FILE                                              
015700 .                                                                        
015800*                                                                         
015900 2000-READ-EVENT-FILE SECTION.                                            
016000*    Reads one line, hands it to 2100-CLASSIFY-LINE, then routes          
016100*    to the paragraph matching the shape classify-line found.             
016200     READ TEST-EVENTS-FILE INTO EL-EVENT-LINE                             
016300         AT END                                                           
016400             SET WS-NO-MORE-EVENTS TO TRUE                                
016500             GO TO 2900-READ-EVENT-FILE-EXIT                              
016600     END-READ                                                             
016700     ADD 1 TO WS-LINES-READ-COUNT                                         
016800     PERFORM 2100-CLASSIFY-LINE                                           
016900     IF EL-LINE-IS-STARTED                                                
017000         PERFORM 2200-PROCESS-STARTED-LINE                                
017100     ELSE                                                                 
017200         IF EL-LINE-IS-FINISHED                                           
017300             PERFORM 2300-PROCESS-FINISHED-LINE                           
017400         ELSE                                                             
017500             PERFORM 2400-PROCESS-OMITTED-LINE                            
017600         END-IF                                                           
017700     END-IF                                                               
017800 .                                                                        
017900 2900-READ-EVENT-FILE-EXIT.                                               
018000     EXIT.                                                                
018100*                                                                         
018200 2100-CLASSIFY-LINE SECTION.                                              
018300*    A line is recognized only by its literal opening keyword,            
018400*    the rule the harness itself uses to tell a test line from a          
018500*    banner or diagnostic line a CALLed program also writes to            
018600*    the log.  Anything else, including a blank line, is omitted.         
018700     SET EL-LINE-IS-OMITTED TO TRUE                                       
018800     IF EL-EVENT-LINE (1:12) = "testStarted "                             
018900         SET EL-LINE-IS-STARTED TO TRUE                                   
019000     ELSE                                                                 
019100         IF EL-EVENT-LINE (1:13) = "testFinished "                        
019200             SET EL-LINE-IS-FINISHED TO TRUE                              
019300         END-IF                                                           
019400     END-IF                                                               
019500 .                                                                        
019600*                                                                         
019700 2200-PROCESS-STARTED-LINE SECTION.                                       
019800*    id="..." and name="..." come out with one UNSTRING on the            
019900*    quote mark -- the two values are always the segments                 
020000*    between quote pairs 1-2 and 3-4, no matter how the keyword           
020100*    and the = sign between them are spaced.                              
020200     MOVE SPACES TO EL-JUNK-1 EL-WORK-ID-TEXT                             
020300                     EL-JUNK-2 EL-WORK-NAME-TEXT                          
020400     UNSTRING EL-EVENT-LINE DELIMITED BY '"'                              
020500         INTO EL-JUNK-1, EL-WORK-ID-TEXT,                                 
020600              EL-JUNK-2, EL-WORK-NAME-TEXT                                
020700     END-UNSTRING                                                         
020800     INSPECT EL-WORK-ID-TEXT REPLACING LEADING SPACE BY ZERO              
020900     IF TE-TABLE-IS-FULL                                                  
021000         PERFORM 2400-PROCESS-OMITTED-LINE                                
021100     ELSE                                                                 
021200         PERFORM 2250-FIND-TEST-ID                                        
021300         IF NOT WS-ENTRY-FOUND                                            
021400             SET TE-IDX TO TE-ENTRY-COUNT                                 
021500             SET TE-IDX UP BY 1                                           
021600             MOVE EL-WORK-ID-TEXT      TO TE-TEST-ID (TE-IDX)             
021700             MOVE EL-WORK-NAME-TEXT    TO TE-TEST-NAME (TE-IDX)           
021800             MOVE "NNN"                TO TE-FLAGS-BYTE (TE-IDX)          
021900             MOVE ZERO                 TO TE-DURATION-MS (TE-IDX)         
022000             ADD 1 TO TE-ENTRY-COUNT                                      
022100             IF TE-ENTRY-COUNT = 5000                                     
022200                 SET TE-TABLE-IS-FULL TO TRUE                             
022300             END-IF                                                       
022400         END-IF                                                           
022500     END-IF                                                               
022600 .                                                                        
022700*                                                                         
022800 2250-FIND-TEST-ID SECTION.                                               
022900*    Linear search -- ids arrive in whatever order the harness            
023000*    ran the suites in, not in ascending TEST-ID order, so                
023100*    SEARCH ALL is no good here.                                          
023200*    8/14/01 tnguyen -- bounded the scan on TE-ENTRY-COUNT; a             
023300*    plain SEARCH walks the full 5000-slot OCCURS ceiling and             
023400*    was comparing against never-written rows past the last               
023500*    entry this run had actually built.                           CHG0157 
023600     SET WS-FOUND-SW TO "N"                                               
023700     SET TE-IDX TO 1                                                      
023800     SEARCH TE-ENTRY VARYING TE-IDX                                       
023900         AT END                                                           
024000             SET WS-FOUND-SW TO "N"                                       
024100         WHEN TE-IDX > TE-ENTRY-COUNT                                     
024200             SET WS-FOUND-SW TO "N"                                       
024300         WHEN TE-TEST-ID (TE-IDX) = EL-WORK-ID-TEXT                       
024400             SET WS-FOUND-SW TO "Y"                                       
024500     END-SEARCH                                                           
024600 .                                                                        
024700*                                                                         
024800 2300-PROCESS-FINISHED-LINE SECTION.                                      
024900*    Same UNSTRING-on-quote idiom pulls id, duration and (when            
025000*    present) the error message in one pass; ON OVERFLOW is what          
025100*    tells us whether an error="..." attribute rode along -- it           
025200*    fires when the source runs out of quote pairs before the             
025300*    ERROR-TEXT target is reached.                                        
025400     MOVE SPACES TO EL-JUNK-1 EL-WORK-ID-TEXT EL-JUNK-2                   
025500                     EL-WORK-DURATION-TEXT EL-WORK-RESULT-SCAN            
025600                     EL-WORK-ERROR-TEXT                                   
025700     UNSTRING EL-EVENT-LINE DELIMITED BY '"'                              
025800         INTO EL-JUNK-1, EL-WORK-ID-TEXT, EL-JUNK-2,                      
025900              EL-WORK-DURATION-TEXT, EL-WORK-RESULT-SCAN,                 
026000              EL-WORK-ERROR-TEXT                                          
026100         ON OVERFLOW                                                      
026200             SET EL-WORK-ERROR-ABSENT TO TRUE                             
026300         NOT ON OVERFLOW                                                  
026400             SET EL-WORK-ERROR-PRESENT TO TRUE                            
026500     END-UNSTRING                                                         
026600     INSPECT EL-WORK-ID-TEXT       REPLACING LEADING SPACE BY ZERO        
026700     INSPECT EL-WORK-DURATION-TEXT REPLACING LEADING SPACE BY ZERO        
026800     PERFORM 2350-EXTRACT-RESULT-WORD                                     
026900     PERFORM 2250-FIND-TEST-ID                                            
027000     IF WS-ENTRY-FOUND                                                    
027100         SET TE-FINISHED (TE-IDX) TO TRUE                                 
027200         MOVE EL-WORK-DURATION-TEXT TO TE-DURATION-MS (TE-IDX)            
027300         IF EL-WORK-RESULT-TEXT = "OK"                                    
027400             SET TE-RESULT-IS-OK (TE-IDX) TO TRUE                         
027500         ELSE                                                             
027600             SET TE-RESULT-IS-FAIL (TE-IDX) TO TRUE                       
027700         END-IF                                                           
027800         IF EL-WORK-ERROR-PRESENT                                         
027900             SET TE-ERROR-PRESENT (TE-IDX) TO TRUE                        
028000         ELSE                                                             
028100             SET TE-ERROR-ABSENT (TE-IDX) TO TRUE                         
028200         END-IF                                                           
028300     ELSE                                                                 
028400         PERFORM 2400-PROCESS-OMITTED-LINE                                
028500     END-IF                                                               
028600 .                                                                        
028700*                                                                         
028800 2350-EXTRACT-RESULT-WORD SECTION.                                        
028900*    EL-WORK-RESULT-SCAN holds the raw text between the                   
029000*    duration's closing quote and the next delimiter, something           
029100*    like " result=OK error=" or "  result = FAIL".  result= is           
029200*    not quoted, so it comes out by splitting on the = sign               
029300*    instead, then trimming the leading spaces INSPECT counts.            
029400     MOVE SPACES TO EL-JUNK-3 EL-WORK-RESULT-RAW                          
029500     MOVE SPACES TO EL-WORK-RESULT-TEXT                                   
029600     UNSTRING EL-WORK-RESULT-SCAN DELIMITED BY '='                        
029700         INTO EL-JUNK-3, EL-WORK-RESULT-RAW                               
029800     END-UNSTRING                                                         
029900     MOVE ZERO TO EL-SPACE-COUNT                                          
030000     INSPECT EL-WORK-RESULT-RAW TALLYING EL-SPACE-COUNT                   
030100         FOR LEADING SPACE                                                
030200     COMPUTE EL-SCAN-PTR = EL-SPACE-COUNT + 1                             
030300     UNSTRING EL-WORK-RESULT-RAW (EL-SCAN-PTR:) DELIMITED BY SPACE        
030400         INTO EL-WORK-RESULT-TEXT                                         
030500     END-UNSTRING                                                         
030600 .                                                                        
030700*                                                                         
030800 2400-PROCESS-OMITTED-LINE SECTION.                                       
030900     ADD 1 TO WS-OMITTED-LINES                                            
031000 .                                                                        
031100*                                                                         
031200 3000-SUMMARIZE-TABLE SECTION.                                            
031300*    4/2/88 rdyer -- a started-but-never-finished entry moves             
031400*    its tally from "total tests" to "omitted lines", it must             
031500*    not be counted anywhere else.                                CHG0001 
031600     SET TE-IDX TO 1                                                      
031700     PERFORM 3100-SUMMARIZE-ONE-ENTRY                                     
031800         THRU 3190-SUMMARIZE-ONE-ENTRY-EXIT                               
031900         VARYING TE-IDX FROM 1 BY 1                                       
032000         UNTIL TE-IDX > TE-ENTRY-COUNT                                    
032100 .                                                                        
032200 3900-SUMMARIZE-TABLE-EXIT.                                               
032300     EXIT.                                                                
032400*                                                                         
032500 3100-SUMMARIZE-ONE-ENTRY.                                                
032600*    8/14/01 tnguyen -- tests-with-error is its own attribute,            
032700*    not a subset of failed; a finish line can carry error="..."          
032800*    on a result=OK entry, so the count has to run regardless of          
032900*    which branch below fires.                                    CHG0157 
033000     IF TE-NOT-FINISHED (TE-IDX)                                          
033100         ADD 1 TO WS-STARTED-ONLY-COUNT                                   
033200         ADD 1 TO WS-OMITTED-LINES                                        
033300     ELSE                                                                 
033400         ADD 1 TO WS-TOTAL-TESTS                                          
033500         ADD TE-DURATION-MS (TE-IDX) TO WS-TOTAL-DURATION-MS              
033600         IF TE-RESULT-IS-OK (TE-IDX)                                      
033700             ADD 1 TO WS-SUCCESSFUL-TESTS                                 
033800         ELSE                                                             
033900             ADD 1 TO WS-FAILED-TESTS                                     
034000         END-IF                                                           
034100         IF TE-ERROR-PRESENT (TE-IDX)                                     
034200             ADD 1 TO WS-TESTS-WITH-ERROR                                 
034300         END-IF                                                           
034400     END-IF                                                               
034500 .                                                                        
034600 3190-SUMMARIZE-ONE-ENTRY-EXIT.                                           
034700     EXIT.                                                                
034800*                                                                         
034900 4000-PRODUCE-REPORT SECTION.                                             
035000     IF WS-TOTAL-TESTS = ZERO                                             
035100         PERFORM 4100-EDIT-ZERO-REPORT                                    
035200     ELSE                                                                 
035300         PERFORM 4200-EDIT-FULL-REPORT                                    
035400     END-IF                                                               
035500 .                                                                        
035600 4900-PRODUCE-REPORT-EXIT.                                                
035700     EXIT.                                                                
035800*                                                                         
035900 4100-EDIT-ZERO-REPORT SECTION.                                           
036000*    3/22/99 jkeller -- wording matched to the harness's own              
036100*    message, QA was diffing this report against an older shell           
036200*    script and the two "no tests" lines used to read                     
036300*    differently.                                                 CHG0142 
036400     MOVE RL-NO-TESTS-LINE TO REPORT-RECORD                               
036500     PERFORM 4800-WRITE-REPORT-LINE                                       
036600     MOVE WS-OMITTED-LINES TO RL-OMITTED-LINES                            
036700     MOVE RL-OMITTED-LINES-LINE TO REPORT-RECORD                          
036800     PERFORM 4800-WRITE-REPORT-LINE                                       
036900 .                                                                        
037000*                                                                         
037100 4200-EDIT-FULL-REPORT SECTION.                                           
037200*    11/19/91 gauravb -- average-duration line added here,                
037300*    between the pass-rate line and the total-duration line.      CHG0055 
037400     MOVE WS-TOTAL-TESTS TO RL-TOTAL-TESTS                                
037500     MOVE RL-TOTAL-TESTS-LINE TO REPORT-RECORD                            
037600     PERFORM 4800-WRITE-REPORT-LINE                                       
037700                                                                          
037800     MOVE WS-SUCCESSFUL-TESTS TO RL-SUCCESSFUL-TESTS                      
037900     MOVE RL-SUCCESSFUL-TESTS-LINE TO REPORT-RECORD                       
038000     PERFORM 4800-WRITE-REPORT-LINE                                       
038100                                                                          
038200     MOVE WS-FAILED-TESTS TO RL-FAILED-TESTS                              
038300     MOVE RL-FAILED-TESTS-LINE TO REPORT-RECORD                           
038400     PERFORM 4800-WRITE-REPORT-LINE                                       
038500                                                                          
038600     MOVE WS-TESTS-WITH-ERROR TO RL-TESTS-WITH-ERROR                      
038700     MOVE RL-TESTS-WITH-ERROR-LINE TO REPORT-RECORD                       
038800     PERFORM 4800-WRITE-REPORT-LINE                                       
038900*                                                                         
039000*    2/8/93 smehta -- ROUNDED replaces the old truncating                 
039100*    DIVIDE, matched to how NTST22 rounds its own percentage.     CHG0071 
039200     COMPUTE WS-PASS-RATE-RATIO ROUNDED =                                 
039300         WS-SUCCESSFUL-TESTS / WS-TOTAL-TESTS                             
039400     MOVE WS-PASS-RATE-RATIO TO RL-PASS-RATIO                             
039500     COMPUTE RL-PASS-RATE-PCT ROUNDED =                                   
039600         WS-PASS-RATE-RATIO * 100                                         
039700     MOVE RL-PASS-RATE-LINE TO REPORT-RECORD                              
039800     PERFORM 4800-WRITE-REPORT-LINE                                       
039900                                                                          
040000     COMPUTE WS-AVG-DURATION-MS ROUNDED =                                 
040100         WS-TOTAL-DURATION-MS / WS-TOTAL-TESTS                            
040200     MOVE WS-AVG-DURATION-MS TO RL-AVG-DURATION-MS                        
040300     MOVE RL-AVG-DURATION-LINE TO REPORT-RECORD                           
040400     PERFORM 4800-WRITE-REPORT-LINE                                       
040500                                                                          
040600     MOVE WS-TOTAL-DURATION-MS TO RL-TOTAL-DURATION-MS                    
040700     MOVE RL-TOTAL-DURATION-LINE TO REPORT-RECORD                         
040800     PERFORM 4800-WRITE-REPORT-LINE                                       
040900                                                                          
041000     MOVE WS-OMITTED-LINES TO RL-OMITTED-LINES                            
041100     MOVE RL-OMITTED-LINES-LINE TO REPORT-RECORD                          
041200     PERFORM 4800-WRITE-REPORT-LINE                                       
041300 .                                                                        
041400*                                                                         
041500 4800-WRITE-REPORT-LINE SECTION.                                          
041600     WRITE REPORT-RECORD                                                  
041700 .                                                                        
041800*                                                                         
041900 9000-CLOSE-FILES SECTION.                                                
042000*    8/14/01 tnguyen -- console trace added so ops can check this CHG0155 
042100*    run's physical read count against their own wc -l on the     CHG0155 
042200*    TEST-EVENTS file before trusting the report.                 CHG0155 
042300     DISPLAY 'TRGAGR1 LINES READ=' WS-LINES-READ-COUNT                    
042400         UPON CONSOLE                                                     
042500     CLOSE TEST-EVENTS-FILE                                               
042600     CLOSE REPORT-FILE                                                    
042700 .                                                                        
