000100 IDENTIFICATION DIVISION.                                                 
000200*c+                                                                       
000300 PROGRAM-ID.     TRGGEN1.                                                 
000400 AUTHOR.         mchen.                                                   
000500 INSTALLATION.   Tandem Languages and Tools QA Section.                   
000600 DATE-WRITTEN.   02 05 1988.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       Tandem internal use only.                                
000900*                                                                         
001000* PURPOSE: Build a synthetic TEST-EVENTS-shaped file so a                 
001100*          TRGAGR1 change can be regression tested without                
001200*          waiting on a live overnight harness run.  Picks its            
001300*          own test count and target pass rate, then writes a             
001400*          testStarted/testFinished pair per test id, mixing in           
001500*          FAIL results and the harness's own error wording so            
001600*          every counter TRGAGR1 keeps gets exercised.                    
001700* TPR #: Q0000342                                                         
001800* ASSOCIATED FILES:  GENERATED-EVENTS (out).                              
001900* LOCAL & GLOBAL PARAMETERS: none, output name is fixed.                  
002000* EXECUTION THREADS: Historic(Normal)                                     
002100* COMPILATION INSTRUCTIONS: PORT, no special directives needed.           
002200* EXECUTION INSTRUCTIONS: RUN TRGGEN1, then feed the resulting            
002300*                    GENERATED-EVENTS file to TRGAGR1 as                  
002400*                    TEST-EVENTS for a test run.                          
002500* CLEANUP: none.                                                          
002600*                                                                         
002700* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE             
002800*----------------------------------------------------------------         
002900* mchen                   | 05/02/88 | original coding, Q0000342          
003000* mchen                   | 04/15/89 | duration ceiling raised    CHG0023 
003100*                         |          | from 60 to 100 ms, matched CHG0023 
003200*                         |          | to slowest C30USRA cases   CHG0023 
003300* gauravb                 | 11/19/91 | pass rate now drawn 0-9999 CHG0056 
003400*                         |          | instead of 0-999, one more CHG0056 
003500*                         |          | digit, matched to TRGAGR1  CHG0056 
003600*                         |          | own rounding               CHG0056 
003700* dpatel                  | 06/30/94 | test count ceiling raised  CHG0099 
003800*                         |          | 500 to 2000, mirrors the   CHG0099 
003900*                         |          | TE-TABLE bump in TRGAGR1   CHG0099 
004000* jkeller                 | 01/06/99 | Y2K -- DATE-COMPILED       CHG0141 
004100*                         |          | widened, no date math here CHG0141 
004200*                         |          | used a 2-digit year        CHG0141 
004300* jkeller                 | 04/02/99 | error text corrected to    CHG0143 
004400*                         |          | match the harness's own    CHG0143 
004500*                         |          | wording exactly            CHG0143 
004600* tnguyen                 | 08/21/01 | added WS-LINES-WRITTEN-    CHG0156 
004700*                         |          | COUNT trace, mirrors       CHG0156 
004800*                         |          | CHG0155 in TRGAGR1 so ops  CHG0156 
004900*                         |          | can reconcile line counts  CHG0156 
005000*                         |          | across both tools          CHG0156 
005100*c-                                                                       
005200                                                                          
005300 ENVIRONMENT DIVISION.                                                    
005400                                                                          
005500 CONFIGURATION SECTION.                                                   
005600 SOURCE-COMPUTER. Tandem Nonstop System.                                  
005700 OBJECT-COMPUTER. Tandem Nonstop System.                                  
005800 SPECIAL-NAMES. CONSOLE IS CONSOLE                                        
005900                C01 IS TOP-OF-FORM.                                       
006000                                                                          
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT GENERATED-EVENTS-FILE ASSIGN TO "GENERATED-EVENTS"            
006400         ORGANIZATION IS LINE SEQUENTIAL                                  
006500         FILE STATUS IS WS-GEN-STATUS.                                    
006600                                                                          
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900*                                                                         
007000 FD  GENERATED-EVENTS-FILE.                                               
007100 01  GENERATED-EVENTS-RECORD    PIC X(200).                               
007200*                                                                         
007300 WORKING-STORAGE SECTION.                                                 
007400*                                                                         
007500* 8/21/01 tnguyen -- standalone write counter, not folded into    CHG0156 
007600* any 01 group since it belongs to the whole run, not one file's  CHG0156 
007700* status; traced out in 8900-TRACE-SEED.                          CHG0156 
007800*                                                                         
007900 77  WS-LINES-WRITTEN-COUNT      PIC 9(9)   COMP VALUE ZERO.              
008000*                                                                         
008100 01  WS-FILE-STATUS-WORK.                                                 
008200     05  WS-GEN-STATUS           PIC X(2).                                
008300         88  WS-GEN-OK                     VALUE "00".                    
008400     05  FILLER                  PIC X(10).                               
008500*                                                                         
008600?NOLIST                                                                   
008700     COPY copylib-evtline IN TRGLIB.                                      
008800?LIST                                                                     
008900*                                                                         
009000* N and the target pass rate are drawn fresh every run; S is              
009100* rounded from them once, here, and held for the whole file.              
009200*                                                                         
009300 01  WS-PARAMETERS.                                                       
009400     05  WS-TEST-COUNT           PIC 9(4)   COMP VALUE ZERO.              
009500     05  WS-SUCCESSFUL-COUNT     PIC 9(4)   COMP VALUE ZERO.              
009600     05  WS-PASS-RATE-DRAW       PIC 9(4)   COMP VALUE ZERO.              
009700     05  WS-TEST-IDX             PIC 9(4)   COMP VALUE ZERO.              
009800     05  FILLER                  PIC X(10).                               
009900*                                                                         
010000 01  WS-GEN-EDIT-WORK.                                                    
010100     05  WS-TARGET-PASS-RATE     PIC 9V9(4) COMP-3 VALUE ZERO.            
010200     05  FILLER                  PIC X(10).                               
010300*                                                                         
010400* Multiplicative congruential generator, matched to the constants         
010500* the harness's own NTST22 stub uses so the two tools produce             
010600* comparable statistical spreads.  WS-RND-SEED-SPLIT is a debug           
010700* view only -- see 8900-TRACE-SEED.                                       
010800*                                                                         
010900 01  WS-RANDOM-WORK.                                                      
011000     05  WS-RND-SEED             PIC 9(6)   COMP VALUE 314159.            
011100     05  WS-RND-SEED-SPLIT REDEFINES WS-RND-SEED.                         
011200         10  WS-RND-SEED-HI      PIC 9(3).                                
011300         10  WS-RND-SEED-LO      PIC 9(3).                                
011400     05  WS-RND-WORK             PIC 9(11)  COMP VALUE ZERO.              
011500     05  WS-RND-QUOT             PIC 9(11)  COMP VALUE ZERO.              
011600     05  WS-RND-LO               PIC 9(4)   COMP VALUE ZERO.              
011700     05  WS-RND-HI               PIC 9(4)   COMP VALUE ZERO.              
011800     05  WS-RND-RANGE            PIC 9(4)   COMP VALUE ZERO.              
011900     05  WS-RND-REMAINDER        PIC 9(4)   COMP VALUE ZERO.              
012000     05  WS-RND-RESULT           PIC 9(9)   COMP VALUE ZERO.              
012100     05  FILLER                  PIC X(10).                               
012200*                                                                         
012300* Id, duration and name are STRINGed into the record a piece at           
012400* a time -- MOVEing straight into EL-STARTED-LINE/EL-FINISHED-LINE        
012500* would leave the fixed-width id and name fields padded with              
012600* interior spaces ahead of the closing quote, which is not the            
012700* shape a testStarted/testFinished line is supposed to have.              
012800*                                                                         
012900 01  WS-LINE-BUILD-WORK.                                                  
013000     05  WS-ID-EDIT              PIC Z(8)9.                               
013100     05  WS-ID-TEXT              PIC X(9).                                
013200     05  WS-ID-TRIM-COUNT        PIC 9(3)   COMP VALUE ZERO.              
013300     05  WS-ID-TRIM-START        PIC 9(3)   COMP VALUE ZERO.              
013400     05  WS-ID-TRIM-LEN          PIC 9(3)   COMP VALUE ZERO.              
013500     05  WS-DUR-EDIT             PIC Z(6)9.                               
013600     05  WS-DUR-TEXT             PIC X(7).                                
013700     05  WS-DUR-TRIM-COUNT       PIC 9(3)   COMP VALUE ZERO.              
013800     05  WS-DUR-TRIM-START       PIC 9(3)   COMP VALUE ZERO.              
013900     05  WS-DUR-TRIM-LEN         PIC 9(3)   COMP VALUE ZERO.              
014000     05  WS-NAME-TEXT            PIC X(50).                               
014100     05  WS-STRING-PTR           PIC 9(3)   COMP VALUE ZERO.              
014200     05  FILLER                  PIC X(10).                               
014300*                                                                         
014400 PROCEDURE DIVISION.                                                      
014500*                                                                         
014600 main SECTION.                                                            
014700     PERFORM 1000-OPEN-FILES                                              
014800     PERFORM 2000-CHOOSE-PARAMETERS                                       
014900     PERFORM 3000-GENERATE-ALL-TESTS                                      
015000         THRU 3900-GENERATE-ALL-TESTS-EXIT                                
015100     PERFORM 8900-TRACE-SEED                                              
015200     PERFORM 9000-CLOSE-FILES                                             
015300     STOP RUN                                                             
015400 .                                                                        
015500*                                                                         
015600 1000-OPEN-FILES SECTION.                                                 
015700     OPEN OUTPUT GENERATED-EVENTS-FILE                                    
015800 .                                                                        
015900*                                                                         
016000 2000-CHOOSE-PARAMETERS SECTION.                                          
016100*    6/30/94 dpatel -- ceiling raised to 2000 to keep step with   CHG0099 
016200*    the TE-TABLE bump made in TRGAGR1 the same week.             CHG0099 
016300     MOVE 100 TO WS-RND-LO                                                
016400     MOVE 2000 TO WS-RND-HI                                               
016500     PERFORM 8200-RANDOM-RANGE                                            
016600     MOVE WS-RND-RESULT TO WS-TEST-COUNT                                  
016700*    11/19/91 gauravb -- one more digit of precision on the pass  CHG0056 
016800*    rate draw, matched to TRGAGR1's own rounding.                CHG0056 
016900     MOVE ZERO TO WS-RND-LO                                               
017000     MOVE 9999 TO WS-RND-HI                                               
017100     PERFORM 8200-RANDOM-RANGE                                            
017200     MOVE WS-RND-RESULT TO WS-PASS-RATE-DRAW                              
017300     COMPUTE WS-TARGET-PASS-RATE = WS-PASS-RATE-DRAW / 10000              
017400     COMPUTE WS-SUCCESSFUL-COUNT ROUNDED =                                
017500         WS-TARGET-PASS-RATE * WS-TEST-COUNT                              
017600 .                                                                        
017700*                                                                         
017800 3000-GENERATE-ALL-TESTS SECTION.                                         
017900     PERFORM 3100-GENERATE-ONE-TEST                                       
018000         THRU 3190-GENERATE-ONE-TEST-EXIT                                 
018100         VARYING WS-TEST-IDX FROM 1 BY 1                                  
018200         UNTIL WS-TEST-IDX > WS-TEST-COUNT                                
018300 .                                                                        
018400 3900-GENERATE-ALL-TESTS-EXIT.                                            
018500     EXIT.                                                                
018600*                                                                         
018700 3100-GENERATE-ONE-TEST.                                                  
018800     PERFORM 3050-TRIM-TEST-ID                                            
018900     PERFORM 3200-BUILD-STARTED-LINE                                      
019000     PERFORM 3300-BUILD-FINISHED-LINE                                     
019100 .                                                                        
019200 3190-GENERATE-ONE-TEST-EXIT.                                             
019300     EXIT.                                                                
019400*                                                                         
019500 3050-TRIM-TEST-ID SECTION.                                               
019600*    WS-TEST-IDX never carries a leading zero on the line, the            
019700*    same trimming idiom TRGAGR1 uses on the way in.                      
019800     MOVE WS-TEST-IDX TO WS-ID-EDIT                                       
019900     MOVE WS-ID-EDIT TO WS-ID-TEXT                                        
020000     MOVE ZERO TO WS-ID-TRIM-COUNT                                        
020100     INSPECT WS-ID-TEXT TALLYING WS-ID-TRIM-COUNT                         
020200         FOR LEADING SPACE                                                
020300     COMPUTE WS-ID-TRIM-START = WS-ID-TRIM-COUNT + 1                      
020400     COMPUTE WS-ID-TRIM-LEN = 9 - WS-ID-TRIM-COUNT                        
020500 .                                                                        
020600*                                                                         
020700 3150-BUILD-TEST-NAME SECTION.                                            
020800     MOVE SPACES TO WS-NAME-TEXT                                          
020900     MOVE 1 TO WS-STRING-PTR                                              
021000     STRING 'Test' DELIMITED BY SIZE                                      
021100            WS-ID-TEXT (WS-ID-TRIM-START : WS-ID-TRIM-LEN)                
021200                DELIMITED BY SIZE                                         
021300         INTO WS-NAME-TEXT                                                
021400         WITH POINTER WS-STRING-PTR                                       
021500     END-STRING                                                           
021600 .                                                                        
021700*                                                                         
021800 3200-BUILD-STARTED-LINE SECTION.                                         
021900*    Expects 3050-TRIM-TEST-ID to have already run this pass.             
022000     MOVE SPACES TO EL-EVENT-LINE-AREA                                    
022100     PERFORM 3150-BUILD-TEST-NAME                                         
022200     STRING 'testStarted id="' DELIMITED BY SIZE                          
022300            WS-ID-TEXT (WS-ID-TRIM-START : WS-ID-TRIM-LEN)                
022400                DELIMITED BY SIZE                                         
022500            '" name="' DELIMITED BY SIZE                                  
022600            WS-NAME-TEXT DELIMITED BY SPACE                               
022700            '"' DELIMITED BY SIZE                                         
022800         INTO EL-EVENT-LINE                                               
022900     END-STRING                                                           
023000     PERFORM 4800-WRITE-EVENT-LINE                                        
023100 .                                                                        
023200*                                                                         
023300 3300-BUILD-FINISHED-LINE SECTION.                                        
023400*    Also expects 3050-TRIM-TEST-ID to have already run this pass.        
023500*    4/15/89 mchen -- ceiling raised to 100 ms to cover the       CHG0023 
023600*    slowest C30USRA cases; floor stays at 3 ms.                  CHG0023 
023700     MOVE 3 TO WS-RND-LO                                                  
023800     MOVE 100 TO WS-RND-HI                                                
023900     PERFORM 8200-RANDOM-RANGE                                            
024000     MOVE WS-RND-RESULT TO WS-DUR-EDIT                                    
024100     MOVE WS-DUR-EDIT TO WS-DUR-TEXT                                      
024200     MOVE ZERO TO WS-DUR-TRIM-COUNT                                       
024300     INSPECT WS-DUR-TEXT TALLYING WS-DUR-TRIM-COUNT                       
024400         FOR LEADING SPACE                                                
024500     COMPUTE WS-DUR-TRIM-START = WS-DUR-TRIM-COUNT + 1                    
024600     COMPUTE WS-DUR-TRIM-LEN = 7 - WS-DUR-TRIM-COUNT                      
024700     IF WS-TEST-IDX NOT > WS-SUCCESSFUL-COUNT                             
024800         STRING 'testFinished id="' DELIMITED BY SIZE                     
024900                WS-ID-TEXT (WS-ID-TRIM-START : WS-ID-TRIM-LEN)            
025000                    DELIMITED BY SIZE                                     
025100                '" duration="' DELIMITED BY SIZE                          
025200                WS-DUR-TEXT (WS-DUR-TRIM-START : WS-DUR-TRIM-LEN)         
025300                    DELIMITED BY SIZE                                     
025400                '" result=OK' DELIMITED BY SIZE                           
025500             INTO EL-EVENT-LINE                                           
025600         END-STRING                                                       
025700     ELSE                                                                 
025800         MOVE 0 TO WS-RND-LO                                              
025900         MOVE 1 TO WS-RND-HI                                              
026000         PERFORM 8200-RANDOM-RANGE                                        
026100*        4/2/99 jkeller -- literal text matched exactly to the    CHG0143 
026200*        harness's own error wording, character for character.    CHG0143 
026300         IF WS-RND-RESULT = 1                                             
026400             STRING 'testFinished id="' DELIMITED BY SIZE                 
026500                    WS-ID-TEXT (WS-ID-TRIM-START : WS-ID-TRIM-LEN)        
026600                        DELIMITED BY SIZE                                 
026700                    '" duration="' DELIMITED BY SIZE                      
026800                    WS-DUR-TEXT                                           
026900                        (WS-DUR-TRIM-START : WS-DUR-TRIM-LEN)             
027000                        DELIMITED BY SIZE                                 
027100                    '" result=FAIL error="Sample error message"'          
027200                        DELIMITED BY SIZE                                 
027300                 INTO EL-EVENT-LINE                                       
027400             END-STRING                                                   
027500         ELSE                                                             
027600             STRING 'testFinished id="' DELIMITED BY SIZE                 
027700                    WS-ID-TEXT (WS-ID-TRIM-START : WS-ID-TRIM-LEN)        
027800                        DELIMITED BY SIZE                                 
027900                    '" duration="' DELIMITED BY SIZE                      
028000                    WS-DUR-TEXT                                           
028100                        (WS-DUR-TRIM-START : WS-DUR-TRIM-LEN)             
028200                        DELIMITED BY SIZE                                 
028300                    '" result=FAIL' DELIMITED BY SIZE                     
028400                 INTO EL-EVENT-LINE                                       
028500             END-STRING                                                   
028600         END-IF                                                           
028700     END-IF                                                               
028800     PERFORM 4800-WRITE-EVENT-LINE                                        
028900 .                                                                        
029000*                                                                         
029100 4800-WRITE-EVENT-LINE SECTION.                                           
029200     WRITE GENERATED-EVENTS-RECORD FROM EL-EVENT-LINE                     
029300     ADD 1 TO WS-LINES-WRITTEN-COUNT                                      
029400 .                                                                        
029500*                                                                         
029600 8100-RANDOM-NEXT SECTION.                                                
029700*    Park-Miller style multiplicative generator -- no INTRINSIC           
029800*    FUNCTION on this compiler, so the modulus comes from a               
029900*    plain DIVIDE ... REMAINDER, not FUNCTION MOD or RANDOM.              
030000     COMPUTE WS-RND-WORK = WS-RND-SEED * 16807                            
030100     DIVIDE WS-RND-WORK BY 999983                                         
030200         GIVING WS-RND-QUOT REMAINDER WS-RND-SEED                         
030300 .                                                                        
030400*                                                                         
030500 8200-RANDOM-RANGE SECTION.                                               
030600*    Caller loads WS-RND-LO/WS-RND-HI first; returns an integer           
030700*    in that closed range in WS-RND-RESULT.                               
030800     PERFORM 8100-RANDOM-NEXT                                             
030900     COMPUTE WS-RND-RANGE = WS-RND-HI - WS-RND-LO + 1                     
031000     DIVIDE WS-RND-SEED BY WS-RND-RANGE                                   
031100         GIVING WS-RND-QUOT REMAINDER WS-RND-REMAINDER                    
031200     COMPUTE WS-RND-RESULT = WS-RND-LO + WS-RND-REMAINDER                 
031300 .                                                                        
031400*                                                                         
031500 8900-TRACE-SEED SECTION.                                                 
031600*    Logged so a QA engineer chasing a bad synthetic file can             
031700*    patch this run's ending seed in as WS-RND-SEED's VALUE for           
031800*    a rerun, instead of the whole file mix repeating every time.         
031900     DISPLAY 'TRGGEN1 RUN: TESTS=' WS-TEST-COUNT                          
032000             ' PASS-RATE=' WS-TARGET-PASS-RATE                            
032100         UPON CONSOLE                                                     
032200     DISPLAY 'TRGGEN1 NEXT SEED=' WS-RND-SEED-HI '-'                      
032300             WS-RND-SEED-LO                                               
032400         UPON CONSOLE                                                     
032500*    8/21/01 tnguyen -- line-written count also traced here, so   CHG0156 
032600*    ops can check it against TRGAGR1's own read-count trace.     CHG0156 
032700     DISPLAY 'TRGGEN1 LINES WRITTEN=' WS-LINES-WRITTEN-COUNT              
032800         UPON CONSOLE                                                     
032900 .                                                                        
033000*                                                                         
033100 9000-CLOSE-FILES SECTION.                                                
033200     CLOSE GENERATED-EVENTS-FILE                                          
033300 .                                                                        
