000100****************************************************************          
000200*                                                                *        
000300*    COPYLIB-EVTREC                                             *         
000400*    Internal per-test table, keyed by TEST-ID.                 *         
000500*                                                                *        
000600*    Built by TRGAGR1 as the event log is read: a testStarted   *         
000700*    line adds an entry, a matching testFinished line posts the *         
000800*    duration/result/error flags into that same entry.  Entries *         
000900*    that never see a testFinished line are backed out of the   *         
001000*    test count in 3000-SUMMARIZE-TABLE.                        *         
001100*                                                                *        
001200****************************************************************          
001300*                                                                         
001400 01  TE-TABLE-CONTROL.                                                    
001500     05  TE-ENTRY-COUNT              PIC 9(4)   COMP VALUE ZERO.          
001600     05  TE-TABLE-FULL-SW            PIC X(1)   VALUE 'N'.                
001700         88  TE-TABLE-IS-FULL                   VALUE 'Y'.                
001800     05  FILLER                      PIC X(10).                           
001900*                                                                         
002000*    TE-ENTRY-MAX is the largest number of distinct test ids a            
002100*    single run of TRGAGR1 can hold.  Comfortably above TRGGEN1's         
002200*    own 2000-test ceiling to leave room for a hand-run regression        
002300*    log that mixes in extra suites.                                      
002400*                                                                         
002500 01  TE-TABLE.                                                            
002600     05  TE-ENTRY OCCURS 5000 TIMES INDEXED BY TE-IDX.                    
002700         10  TE-TEST-ID              PIC 9(9).                            
002800         10  TE-TEST-NAME            PIC X(50).                           
002900*                                                                         
003000*        Three one-byte switches packed into a single status byte,        
003100*        the way the harness copylibrary packs its own PASS/FAIL/         
003200*        RE-RUN indicators.  TE-FLAGS-GROUP is the working view.          
003300*                                                                         
003400         10  TE-FLAGS-BYTE           PIC X(3)   VALUE 'NNN'.              
003500         10  TE-FLAGS-GROUP REDEFINES TE-FLAGS-BYTE.                      
003600             15  TE-HAS-FINISH-FLAG  PIC X(1).                            
003700                 88  TE-FINISHED                VALUE 'Y'.                
003800                 88  TE-NOT-FINISHED            VALUE 'N'.                
003900             15  TE-RESULT-OK-FLAG   PIC X(1).                            
004000                 88  TE-RESULT-IS-OK            VALUE 'Y'.                
004100                 88  TE-RESULT-IS-FAIL          VALUE 'N'.                
004200             15  TE-HAS-ERROR-FLAG   PIC X(1).                            
004300                 88  TE-ERROR-PRESENT           VALUE 'Y'.                
004400                 88  TE-ERROR-ABSENT            VALUE 'N'.                
004500         10  TE-DURATION-MS          PIC 9(7)   VALUE ZERO.               
004600         10  FILLER                  PIC X(10).                           
